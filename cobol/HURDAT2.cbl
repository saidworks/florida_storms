000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  HURDAT2 - TROPICAL CYCLONE TRACK LOAD, PARSE AND MERGE STEP.
000400*  READS THE BEST-TRACK HISTORY FILE (ONE HEADER LINE PER STORM
000500*  FOLLOWED BY ITS SIX-HOURLY OBSERVATION LINES), BUILDS THE
000600*  CYCLONE/OBSERVATION TABLES IN STORAGE, CHECKS EACH CYCLONE
000700*  FOR COMPLETENESS AGAINST ITS OWN DECLARED ENTRY COUNT, AND
000800*  WRITES ONE CYCLONE-TRACK-RECORD PER OBSERVATION TO THE
000900*  EXTRACT FILE PICKED UP BY THE LANDFALL STEP.  BAD LINES ARE
001000*  SIDETRACKED TO THE ERROR LISTING RATHER THAN STOPPING THE RUN.
001100*****************************************************************
001200 PROGRAM-ID.    HURDAT2.
001300 AUTHOR.        R J DONOVAN.
001400 INSTALLATION.  FLA STATE CLIMATOLOGY OFFICE.
001500 DATE-WRITTEN.  03/22/88.
001600 DATE-COMPILED. 03/22/88.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*-----------------------------------------------------------------
001900*  MODIFICATION LOG
002000*-----------------------------------------------------------------
002100*  03/22/88  RJD  ORIGINAL VERSION.  SINGLE PASS OVER THE BEST
002200*                 TRACK FILE, BUILDS CYCLONE-TABLE, WRITES THE
002300*                 EXTRACT.  ENTRY COUNT NOT YET CHECKED.
002400*  07/14/89  RJD  ADDED 500-CLOSE-CYCLONE COMPLETENESS CHECK
002500*                 AGAINST THE HEADER'S DECLARED ENTRY COUNT.
002600*  11/09/94  MTW  ADDED MISSING-VALUE TRANSLATION FOR PRESSURE
002700*                 AND WIND RADII FIELDS (-999 SENTINEL).  REQ
002800*                 NO. WX-1188.
002900*  05/02/96  MTW  RAISED CYCLONE-TABLE FROM 300 TO 600 ENTRIES -
003000*                 RAN OUT OF ROOM ON THE FULL ATLANTIC FILE.
003100*  02/04/99  RJD  Y2K - CYCLONE ID AND OBSERVATION DATE CARRY A
003200*                 FULL 4-DIGIT YEAR THROUGHOUT.  NO WINDOWING.
003300*                 REQUEST NO. Y2K-0447.
003400*  06/18/01  KLP  ADDED 460-CHECK-AFTER-1900 DIAGNOSTIC COUNT AT
003500*                 THE REQUEST OF THE ARCHIVES GROUP.
003600*  09/30/03  KLP  ORPHAN DATA LINE (SEEN BEFORE ANY HEADER) NOW
003700*                 COUNTED SEPARATELY INSTEAD OF ABENDING THE RUN.
003800*                 REQUEST NO. WX-2240.
003900*  04/11/05  SAT  DATA LINE MINIMUM RAISED FROM 8 TO 20 FIELDS -
004000*                 AUDIT FOUND TRUNCATED LINES SLIPPING PAST THE
004100*                 OLD THRESHOLD AND BUILDING BOGUS OBSERVATIONS.
004200*  08/02/07  SAT  420-BUILD-LAT-LON NOW VALIDATES THE LAT/LON
004300*                 TOKEN SHAPE (NUMERIC WHOLE/FRACTION, N/S/E/W
004400*                 HEMISPHERE LETTER) BEFORE BUILDING THE STORED
004500*                 MAGNITUDE - A BAD TOKEN IS NOW A LOGGED PARSE
004600*                 ERROR INSTEAD OF SILENT GARBAGE.  REQ WX-2114.
004700*  03/11/09  SAT  ADDED THE 21ST (OPTIONAL) RADIUS-OF-MAX-WIND
004800*                 TOKEN TO THE DATA LINE PARSE AND MISSING-VALUE
004900*                 TABLE - NEWER BEST TRACK FILES CARRY IT AND IT
005000*                 WAS FALLING ON THE FLOOR.  REQ NO. WX-2351.
005100*  03/11/09  SAT  300-PARSE-HEADER NOW REJECTS A HEADER LINE
005200*                 WHOSE ID FIELD IS SHORT OR WHOSE CYCLONE NUMBER
005300*                 IS NOT NUMERIC INSTEAD OF LETTING A BOGUS
005400*                 CYCLONE ID THROUGH.  REQ NO. WX-2351.
005500*  11/03/09  SAT  HEADER AND DATA LINE TOKENS WERE LEFT UNTRIMMED
005600*                 AFTER THE UNSTRING - A ", " DELIMITED FILE PUTS
005700*                 A LEADING SPACE ON EVERY FIELD PAST THE FIRST,
005800*                 SO OBS-RECORD-IDENT CAME OUT BLANK ON EVERY
005900*                 LANDFALL AND THE NUMERIC/MISSING-VALUE CHECKS
006000*                 ON LATITUDE, LONGITUDE, WIND, PRESSURE, THE
006100*                 RADII AND THE HEADER ENTRY COUNT WERE ALL ONE
006200*                 COLUMN OFF.  ADDED 305/405/407/480/485 TO TRIM
006300*                 EVERY TOKEN BEFORE IT IS TESTED OR STORED.
006400*                 REQ NO. WX-2398.
006500*  11/03/09  SAT  WS-MAX-CYCLONES, WS-MAX-OBS-PER-CYCLONE AND
006600*                 WS-MORE-RECORDS-SW MOVED OUT OF WS-SWITCHES TO
006700*                 STANDALONE 77-LEVEL ITEMS TO MATCH SHOP
006800*                 PRACTICE FOR THIS CLASS OF CONSTANT/SWITCH.
006900*-----------------------------------------------------------------
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-370.
007300 OBJECT-COMPUTER.   IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON STATUS IS HURD-TEST-RUN-SW
007700            OFF STATUS IS HURD-PROD-RUN-SW.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT HURDAT2-FILE  ASSIGN TO HURDIN
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS HD-STATUS.
008300     SELECT CYCLONE-XTR   ASSIGN TO CYCXTR
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS IS CX-STATUS.
008600     SELECT PARSE-ERR     ASSIGN TO HURDERR
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS IS HE-STATUS.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  HURDAT2-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 120 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS HD-INPUT-RECORD.
009700 01  HD-INPUT-RECORD             PIC X(120).
009800
009900 FD  CYCLONE-XTR
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 84 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CYCLONE-TRACK-RECORD.
010500     COPY CYCTRACK.
010600
010700 FD  PARSE-ERR
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS HE-ERROR-RECORD.
011300 01  HE-ERROR-RECORD.
011400     05  HE-LINE-NUMBER           PIC ZZZZZZ9.
011500     05  FILLER                   PIC X(02)  VALUE SPACES.
011600     05  HE-REASON                PIC X(30).
011700     05  FILLER                   PIC X(02)  VALUE SPACES.
011800     05  HE-RAW-TEXT              PIC X(90).
011900     05  FILLER                   PIC X(01)  VALUE SPACE.
012000
012100 WORKING-STORAGE SECTION.
012200 77  WS-MORE-RECORDS-SW       PIC X(01)  VALUE 'Y'.
012300     88  NO-MORE-RECORDS                 VALUE 'N'.
012400 77  WS-MAX-CYCLONES          PIC 9(03)  COMP  VALUE 600.
012500 77  WS-MAX-OBS-PER-CYCLONE   PIC 9(03)  COMP  VALUE 150.
012600 01  FILE-STATUS-CODES.
012700     05  HD-STATUS                PIC X(02).
012800         88  HD-READ-OK                      VALUE '00'.
012900         88  HD-END-OF-FILE                  VALUE '10'.
013000     05  CX-STATUS                PIC X(02).
013100         88  CX-WRITE-OK                     VALUE '00'.
013200     05  HE-STATUS                PIC X(02).
013300         88  HE-WRITE-OK                     VALUE '00'.
013400     05  FILLER                   PIC X(02).
013500
013600 01  WS-SWITCHES.
013700     05  WS-HEADER-SEEN-SW        PIC X(01)  VALUE 'N'.
013800         88  HEADER-SEEN                     VALUE 'Y'.
013900     05  WS-OVERFLOW-SW           PIC X(01)  VALUE 'N'.
014000         88  TABLE-OVERFLOW                  VALUE 'Y'.
014100     05  FILLER                   PIC X(01).
014200
014300 01  WS-COUNTERS-AND-ACCUMULATORS.
014400     05  WS-LINE-NUMBER           PIC 9(07)  COMP.
014500     05  WS-LINES-READ            PIC 9(07)  COMP.
014600     05  WS-HEADERS-FOUND         PIC 9(05)  COMP.
014700     05  WS-DATA-LINES-FOUND      PIC 9(07)  COMP.
014800     05  WS-PARSE-ERRORS          PIC 9(05)  COMP.
014900     05  WS-ORPHAN-LINES          PIC 9(05)  COMP.
015000     05  WS-CYCLONE-COUNT         PIC 9(05)  COMP.
015100     05  WS-COMPLETE-CYCLONES     PIC 9(05)  COMP.
015200     05  WS-INCOMPLETE-CYCLONES   PIC 9(05)  COMP.
015300     05  WS-OBS-WRITTEN           PIC 9(07)  COMP.
015400     05  WS-AFTER-1900-OBS        PIC 9(07)  COMP.
015500     05  WS-FLD-COUNT             PIC 9(02)  COMP.
015600     05  WS-HDR-FLD-COUNT         PIC 9(02)  COMP.
015700     05  FILLER                   PIC X(01).
015800
015900*  RAW HEADER LINE SPLIT INTO ITS THREE COMMA DELIMITED TOKENS.
016000 01  WS-HEADER-FIELDS.
016100     05  WS-HDR-ID                PIC X(10).
016200     05  WS-HDR-NAME              PIC X(24).
016300     05  WS-HDR-COUNT             PIC X(10).
016400*  SAME CYCLONE ID, VIEWED AS BASIN/NUMBER/YEAR FOR VALIDATION.
016500     05  WS-HDR-ID-PARTS REDEFINES WS-HDR-ID.
016600         10  WS-HDR-BASIN         PIC X(02).
016700         10  WS-HDR-NUMBER        PIC X(02).
016800         10  WS-HDR-YEAR          PIC X(04).
016900         10  FILLER               PIC X(02).
017000
017100*  RAW DATA LINE SPLIT INTO ITS TWENTY COMMA DELIMITED TOKENS,
017200*  PLUS THE OPTIONAL 21ST (RADIUS OF MAXIMUM WIND) CARRIED BY
017300*  THE NEWER-FORMAT FILES.
017400 01  WS-DATA-LINE-FIELDS.
017500     05  WS-FLD-DATE              PIC X(10).
017600     05  WS-FLD-TIME              PIC X(10).
017700     05  WS-FLD-RECID             PIC X(10).
017800     05  WS-FLD-STATUS            PIC X(10).
017900     05  WS-FLD-LAT               PIC X(10).
018000     05  WS-FLD-LON               PIC X(10).
018100     05  WS-FLD-WIND              PIC X(10).
018200     05  WS-FLD-PRESSURE          PIC X(10).
018300     05  WS-FLD-RADII OCCURS 12 TIMES
018400             INDEXED BY RAD-IDX    PIC X(10).
018500     05  WS-FLD-RADIUS-MAX-WIND   PIC X(10).
018600*  THE DATE TOKEN, VIEWED AS YEAR/MONTH/DAY ONCE VALIDATED.
018700     05  WS-FLD-DATE-PARTS REDEFINES WS-FLD-DATE.
018800         10  WS-FLD-YEAR          PIC X(04).
018900         10  WS-FLD-MONTH         PIC X(02).
019000         10  WS-FLD-DAY           PIC X(02).
019100         10  FILLER               PIC X(02).
019200*  THE TIME TOKEN, VIEWED AS HOUR/MINUTE ONCE VALIDATED.
019300     05  WS-FLD-TIME-PARTS REDEFINES WS-FLD-TIME.
019400         10  WS-FLD-HOUR          PIC X(02).
019500         10  WS-FLD-MINUTE        PIC X(02).
019600         10  FILLER               PIC X(06).
019700
019800*  LATITUDE/LONGITUDE TOKENS, VIEWED AS MAGNITUDE + HEMISPHERE
019900*  AFTER THE DECIMAL POINT IS LOCATED WITH UNSTRING.
020000 01  WS-LAT-LON-WORK-AREA.
020100     05  WS-LAT-WHOLE             PIC X(04).
020200     05  WS-LAT-FRACTION          PIC X(04).
020300     05  WS-LON-WHOLE             PIC X(04).
020400     05  WS-LON-FRACTION          PIC X(04).
020500     05  WS-COMPUTED-LAT-MAG      PIC 9(02)V9(01).
020600     05  WS-COMPUTED-LAT-HEMI     PIC X(01).
020700     05  WS-COMPUTED-LON-MAG      PIC 9(03)V9(01).
020800     05  WS-COMPUTED-LON-HEMI     PIC X(01).
020900     05  FILLER                   PIC X(01).
021000
021100*  CYCLONE/OBSERVATION TABLE.  LOADED IN FILE ORDER - A SINGLE
021200*  PASS OVER A WELL FORMED BEST TRACK FILE NEVER INTERLEAVES TWO
021300*  CYCLONES, SO NO SEARCH IS NEEDED TO FIND THE OPEN ONE.
021400 01  CYCLONE-TABLE.
021500     05  CYCLONE-ENTRY OCCURS 600 TIMES
021600             INDEXED BY CYC-IDX.
021700         10  CYC-ID               PIC X(08).
021800         10  CYC-STORM-NAME       PIC X(20).
021900         10  CYC-ENTRIES-COUNT    PIC 9(04).
022000         10  CYC-OBS-COUNT        PIC 9(04)  COMP.
022100         10  CYC-COMPLETE-SW      PIC X(01).
022200         10  CYC-OBS-TABLE OCCURS 150 TIMES
022300                 INDEXED BY OBS-IDX.
022400             15  OBS-DATE          PIC 9(08).
022500             15  OBS-TIME          PIC 9(04).
022600             15  OBS-RECORD-IDENT  PIC X(01).
022700             15  OBS-SYSTEM-STATUS PIC X(02).
022800             15  OBS-LAT-MAG       PIC 9(02)V9(01).
022900             15  OBS-LAT-HEMI      PIC X(01).
023000             15  OBS-LON-MAG       PIC 9(03)V9(01).
023100             15  OBS-LON-HEMI      PIC X(01).
023200             15  OBS-MAX-WIND      PIC 9(03).
023300             15  OBS-MIN-PRESSURE  PIC S9(04).
023400                 88  OBS-PRESSURE-MISSING     VALUE -999.
023500     05  FILLER                   PIC X(01).
023600
023700*  MISSING-VALUE WORK TABLE FOR THE PRESSURE, WIND RADII AND
023800*  RADIUS-OF-MAX-WIND FIELDS - ONE ENTRY PER FIELD, SET 'Y' WHEN
023900*  THE TOKEN WAS BLANK, ABSENT OR EQUAL TO THE -999 SENTINEL.
024000*  ENTRY 1 IS PRESSURE, ENTRIES 2 THRU 13 ARE THE TWELVE WIND
024100*  RADIUS FIELDS, ENTRY 14 IS RADIUS OF MAXIMUM WIND.
024200 01  WS-MISSING-VALUE-TABLE.
024300     05  WS-MISSING-FLAG OCCURS 14 TIMES
024400             INDEXED BY MISS-IDX  PIC X(01).
024500     05  FILLER                   PIC X(01).
024600
024700*  GENERIC LEFT/RIGHT TRIM WORK AREA FOR THE COMMA-DELIMITED
024800*  TOKENS ABOVE - THE SOURCE FILE PADS EVERY FIELD TO A FIXED
024900*  COLUMN WIDTH WITH SPACES ON EITHER SIDE OF THE ACTUAL DATA.
025000*  SEE TICKET WX-2398.
025100 01  WS-TRIM-WORK-AREA.
025200     05  WS-TRIM-IN               PIC X(24).
025300     05  WS-TRIM-OUT              PIC X(24).
025400     05  WS-TRIM-LEAD-CT          PIC 9(02)  COMP.
025500     05  WS-TRIM-LAST-POS         PIC 9(02)  COMP.
025600     05  WS-TRIM-OUT-LEN          PIC 9(02)  COMP.
025700     05  WS-HDR-COUNT-LEN         PIC 9(02)  COMP.
025800     05  FILLER                   PIC X(01).
025900
026000 PROCEDURE DIVISION.
026100*-----------------------------------------------------------------
026200 000-MAIN-DRIVER.
026300*-----------------------------------------------------------------
026400     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
026500     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-RECORDS.
026600     PERFORM 900-WRAP-UP THRU 900-EXIT.
026700     MOVE +0 TO RETURN-CODE.
026800     GOBACK.
026900 000-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300 010-HOUSEKEEPING.
027400*-----------------------------------------------------------------
027500     OPEN INPUT  HURDAT2-FILE
027600          OUTPUT CYCLONE-XTR
027700          OUTPUT PARSE-ERR.
027800     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS
027900                CYCLONE-TABLE.
028000     SET CYC-IDX TO 1.
028100     PERFORM 110-READ-HURDAT2 THRU 110-EXIT.
028200 010-EXIT.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028600 100-MAINLINE.
028700*-----------------------------------------------------------------
028800     PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.
028900     PERFORM 110-READ-HURDAT2 THRU 110-EXIT.
029000 100-EXIT.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400 110-READ-HURDAT2.
029500*-----------------------------------------------------------------
029600     READ HURDAT2-FILE
029700         AT END
029800             MOVE 'N' TO WS-MORE-RECORDS-SW
029900             GO TO 110-EXIT
030000     END-READ.
030100     ADD 1 TO WS-LINES-READ.
030200     ADD 1 TO WS-LINE-NUMBER.
030300 110-EXIT.
030400     EXIT.
030500
030600*-----------------------------------------------------------------
030700*  A HEADER LINE STARTS WITH BASIN CODE 'AL' - THAT IS THE ONLY
030800*  TEST THE DOWNSTREAM SYSTEM THIS JOB FEEDS EVER MADE, SO IT IS
030900*  THE ONLY TEST MADE HERE.  EP AND CP BASIN LINES ARE TREATED AS
031000*  DATA-LESS AND SKIPPED, THE SAME AS A BLANK LINE.
031100 200-CLASSIFY-LINE.
031200*-----------------------------------------------------------------
031300     IF  HD-INPUT-RECORD (1:2) = 'AL'
031400         PERFORM 300-PARSE-HEADER THRU 300-EXIT
031500     ELSE
031600         IF  HD-INPUT-RECORD (1:4) NOT = SPACES
031700             PERFORM 400-PARSE-DATA-LINE THRU 400-EXIT
031800         END-IF
031900     END-IF.
032000 200-EXIT.
032100     EXIT.
032200
032300*-----------------------------------------------------------------
032400 300-PARSE-HEADER.
032500*-----------------------------------------------------------------
032600     IF  HEADER-SEEN
032700         PERFORM 500-CLOSE-CYCLONE THRU 500-EXIT
032800     END-IF.
032900     MOVE SPACES TO WS-HEADER-FIELDS.
033000     MOVE 0      TO WS-HDR-FLD-COUNT.
033100     UNSTRING HD-INPUT-RECORD DELIMITED BY ','
033200         INTO WS-HDR-ID, WS-HDR-NAME, WS-HDR-COUNT
033300         TALLYING IN WS-HDR-FLD-COUNT.
033400     PERFORM 305-TRIM-HEADER-FIELDS THRU 305-EXIT.
033500     IF  WS-HDR-FLD-COUNT < 3
033600         MOVE 'HEADER LINE - TOO FEW FIELDS' TO HE-REASON
033700         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
033800         GO TO 300-EXIT
033900     END-IF.
034000     IF  WS-HDR-ID (8:1) = SPACE
034100         MOVE 'HEADER LINE - ID TOO SHORT' TO HE-REASON
034200         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
034300         GO TO 300-EXIT
034400     END-IF.
034500     IF  WS-HDR-NUMBER NOT NUMERIC
034600         MOVE 'HEADER LINE - NUMBER INVALID' TO HE-REASON
034700         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
034800         GO TO 300-EXIT
034900     END-IF.
035000     IF  WS-HDR-YEAR NOT NUMERIC
035100         MOVE 'HEADER LINE - YEAR NOT NUMERIC' TO HE-REASON
035200         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
035300         GO TO 300-EXIT
035400     END-IF.
035500     IF  CYC-IDX > WS-MAX-CYCLONES
035600         SET TABLE-OVERFLOW TO TRUE
035700         MOVE 'CYCLONE TABLE FULL - LINE DROPPED' TO HE-REASON
035800         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
035900         GO TO 300-EXIT
036000     END-IF.
036100     MOVE 'Y' TO WS-HEADER-SEEN-SW.
036200     ADD 1 TO WS-HEADERS-FOUND.
036300     ADD 1 TO WS-CYCLONE-COUNT.
036400     MOVE WS-HDR-ID        TO CYC-ID (CYC-IDX).
036500     MOVE WS-HDR-NAME      TO CYC-STORM-NAME (CYC-IDX).
036600     MOVE 0                TO CYC-OBS-COUNT (CYC-IDX).
036700     MOVE 'N'              TO CYC-COMPLETE-SW (CYC-IDX).
036800     IF  WS-HDR-COUNT-LEN > 0
036900     AND WS-HDR-COUNT (1:WS-HDR-COUNT-LEN) IS NUMERIC
037000         MOVE WS-HDR-COUNT TO CYC-ENTRIES-COUNT (CYC-IDX)
037100     ELSE
037200         MOVE 0            TO CYC-ENTRIES-COUNT (CYC-IDX)
037300     END-IF.
037400 300-EXIT.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800*  THE THREE TOKENS UNSTRUNG ABOVE CARRY A LEADING RUN OF SPACES
037900*  WHENEVER THE SOURCE FILE PADS ITS COMMA-DELIMITED FIELDS TO A
038000*  FIXED COLUMN WIDTH (TRUE OF EVERY BEST TRACK FILE ARCHIVES
038100*  HAS EVER SENT US) - LEFT/RIGHT TRIM EACH TOKEN BEFORE ANY
038200*  TEST OR DOWNSTREAM MOVE IS MADE AGAINST IT.  SEE TICKET
038300*  WX-2398.
038400 305-TRIM-HEADER-FIELDS.
038500*-----------------------------------------------------------------
038600     MOVE WS-HDR-ID          TO WS-TRIM-IN.
038700     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
038800     MOVE WS-TRIM-OUT        TO WS-HDR-ID.
038900     MOVE WS-HDR-NAME        TO WS-TRIM-IN.
039000     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
039100     MOVE WS-TRIM-OUT        TO WS-HDR-NAME.
039200     MOVE WS-HDR-COUNT       TO WS-TRIM-IN.
039300     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
039400     MOVE WS-TRIM-OUT        TO WS-HDR-COUNT.
039500     MOVE WS-TRIM-OUT-LEN    TO WS-HDR-COUNT-LEN.
039600 305-EXIT.
039700     EXIT.
039800
039900*-----------------------------------------------------------------
040000 400-PARSE-DATA-LINE.
040100*-----------------------------------------------------------------
040200     ADD 1 TO WS-DATA-LINES-FOUND.
040300     PERFORM 410-CHECK-ORPHAN-DATA THRU 410-EXIT.
040400     IF  NOT HEADER-SEEN
040500         GO TO 400-EXIT
040600     END-IF.
040700     IF  CYC-OBS-COUNT (CYC-IDX) >= WS-MAX-OBS-PER-CYCLONE
040800         MOVE 'OBSERVATION TABLE FULL - LINE DROPPED'
040900                                         TO HE-REASON
041000         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
041100         GO TO 400-EXIT
041200     END-IF.
041300     MOVE SPACES TO WS-DATA-LINE-FIELDS.
041400     MOVE 0      TO WS-FLD-COUNT.
041500     UNSTRING HD-INPUT-RECORD DELIMITED BY ','
041600         INTO WS-FLD-DATE,      WS-FLD-TIME,
041700              WS-FLD-RECID,     WS-FLD-STATUS,
041800              WS-FLD-LAT,       WS-FLD-LON,
041900              WS-FLD-WIND,      WS-FLD-PRESSURE,
042000              WS-FLD-RADII (1), WS-FLD-RADII (2),
042100              WS-FLD-RADII (3), WS-FLD-RADII (4),
042200              WS-FLD-RADII (5), WS-FLD-RADII (6),
042300              WS-FLD-RADII (7), WS-FLD-RADII (8),
042400              WS-FLD-RADII (9), WS-FLD-RADII (10),
042500              WS-FLD-RADII (11), WS-FLD-RADII (12),
042600              WS-FLD-RADIUS-MAX-WIND
042700         TALLYING IN WS-FLD-COUNT.
042800     PERFORM 405-TRIM-DATA-FIELDS THRU 405-EXIT.
042900     IF  WS-FLD-COUNT < 20
043000         MOVE 'DATA LINE - TOO FEW FIELDS' TO HE-REASON
043100         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
043200         GO TO 400-EXIT
043300     END-IF.
043400     IF  WS-FLD-DATE (1:8) NOT NUMERIC
043500         MOVE 'DATA LINE - DATE NOT NUMERIC' TO HE-REASON
043600         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
043700         GO TO 400-EXIT
043800     END-IF.
043900     PERFORM 420-BUILD-LAT-LON THRU 420-EXIT.
044000     PERFORM 450-APPLY-MISSING-RULE THRU 450-EXIT.
044100     SET OBS-IDX TO CYC-OBS-COUNT (CYC-IDX).
044200     SET OBS-IDX UP BY 1.
044300     MOVE WS-FLD-DATE (1:8)    TO OBS-DATE (CYC-IDX, OBS-IDX).
044400     IF  WS-FLD-TIME (1:4) IS NUMERIC
044500         MOVE WS-FLD-TIME (1:4)
044600                               TO OBS-TIME (CYC-IDX, OBS-IDX)
044700     ELSE
044800         MOVE 0                TO OBS-TIME (CYC-IDX, OBS-IDX)
044900     END-IF.
045000     MOVE WS-FLD-RECID (1:1)   TO OBS-RECORD-IDENT
045100                                        (CYC-IDX, OBS-IDX).
045200     MOVE WS-FLD-STATUS (1:2)  TO OBS-SYSTEM-STATUS
045300                                        (CYC-IDX, OBS-IDX).
045400     MOVE WS-COMPUTED-LAT-MAG  TO OBS-LAT-MAG (CYC-IDX, OBS-IDX).
045500     MOVE WS-COMPUTED-LAT-HEMI TO OBS-LAT-HEMI (CYC-IDX, OBS-IDX).
045600     MOVE WS-COMPUTED-LON-MAG  TO OBS-LON-MAG (CYC-IDX, OBS-IDX).
045700     MOVE WS-COMPUTED-LON-HEMI TO OBS-LON-HEMI (CYC-IDX, OBS-IDX).
045800     IF  WS-FLD-WIND (1:3) IS NUMERIC
045900         MOVE WS-FLD-WIND (1:3)
046000                               TO OBS-MAX-WIND (CYC-IDX, OBS-IDX)
046100     ELSE
046200         MOVE 0                TO OBS-MAX-WIND (CYC-IDX, OBS-IDX)
046300     END-IF.
046400     IF  WS-MISSING-FLAG (1) = 'Y'
046500         MOVE -999 TO OBS-MIN-PRESSURE (CYC-IDX, OBS-IDX)
046600     ELSE
046700         MOVE WS-FLD-PRESSURE (1:4)
046800                   TO OBS-MIN-PRESSURE (CYC-IDX, OBS-IDX)
046900     END-IF.
047000     SET CYC-OBS-COUNT (CYC-IDX) TO OBS-IDX.
047100     PERFORM 460-CHECK-AFTER-1900 THRU 460-EXIT.
047200 400-EXIT.
047300     EXIT.
047400
047500*-----------------------------------------------------------------
047600*  SAME LEADING-SPACE PROBLEM AS THE HEADER TOKENS (SEE 305
047700*  ABOVE) - TRIM EVERY DATA LINE TOKEN BEFORE ANY SUBSTRING TEST
047800*  OR MOVE IS MADE AGAINST IT.  SEE TICKET WX-2398.
047900 405-TRIM-DATA-FIELDS.
048000*-----------------------------------------------------------------
048100     MOVE WS-FLD-DATE            TO WS-TRIM-IN.
048200     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
048300     MOVE WS-TRIM-OUT            TO WS-FLD-DATE.
048400     MOVE WS-FLD-TIME            TO WS-TRIM-IN.
048500     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
048600     MOVE WS-TRIM-OUT            TO WS-FLD-TIME.
048700     MOVE WS-FLD-RECID           TO WS-TRIM-IN.
048800     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
048900     MOVE WS-TRIM-OUT            TO WS-FLD-RECID.
049000     MOVE WS-FLD-STATUS          TO WS-TRIM-IN.
049100     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
049200     MOVE WS-TRIM-OUT            TO WS-FLD-STATUS.
049300     MOVE WS-FLD-LAT             TO WS-TRIM-IN.
049400     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
049500     MOVE WS-TRIM-OUT            TO WS-FLD-LAT.
049600     MOVE WS-FLD-LON             TO WS-TRIM-IN.
049700     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
049800     MOVE WS-TRIM-OUT            TO WS-FLD-LON.
049900     MOVE WS-FLD-WIND            TO WS-TRIM-IN.
050000     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
050100     MOVE WS-TRIM-OUT            TO WS-FLD-WIND.
050200     MOVE WS-FLD-PRESSURE        TO WS-TRIM-IN.
050300     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
050400     MOVE WS-TRIM-OUT            TO WS-FLD-PRESSURE.
050500     PERFORM 407-TRIM-ONE-RADIUS THRU 407-EXIT
050600         VARYING RAD-IDX FROM 1 BY 1
050700             UNTIL RAD-IDX > 12.
050800     MOVE WS-FLD-RADIUS-MAX-WIND TO WS-TRIM-IN.
050900     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
051000     MOVE WS-TRIM-OUT            TO WS-FLD-RADIUS-MAX-WIND.
051100 405-EXIT.
051200     EXIT.
051300
051400*-----------------------------------------------------------------
051500*  ONE PASS OF 405 ABOVE, APPLIED TO A SINGLE WIND RADIUS TOKEN.
051600 407-TRIM-ONE-RADIUS.
051700*-----------------------------------------------------------------
051800     MOVE WS-FLD-RADII (RAD-IDX) TO WS-TRIM-IN.
051900     PERFORM 480-TRIM-FIELD THRU 480-EXIT.
052000     MOVE WS-TRIM-OUT            TO WS-FLD-RADII (RAD-IDX).
052100 407-EXIT.
052200     EXIT.
052300
052400*-----------------------------------------------------------------
052500*  ANY DATA LINE SEEN BEFORE THE FIRST HEADER LINE CANNOT BE
052600*  ATTACHED TO A CYCLONE.  IT IS LOGGED, COUNTED AND DROPPED.
052700 410-CHECK-ORPHAN-DATA.
052800*-----------------------------------------------------------------
052900     IF  NOT HEADER-SEEN
053000         ADD 1 TO WS-ORPHAN-LINES
053100         MOVE 'ORPHAN DATA LINE - NO HEADER SEEN YET'
053200                                         TO HE-REASON
053300         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
053400     END-IF.
053500 410-EXIT.
053600     EXIT.
053700
053800*-----------------------------------------------------------------
053900*  LOCATE THE DECIMAL POINT IN THE LATITUDE/LONGITUDE TOKENS AND
054000*  SPLIT EACH INTO A MAGNITUDE AND A TRAILING HEMISPHERE LETTER
054100*  (N/S ON LATITUDE, E/W ON LONGITUDE).  A TOKEN NOT SHAPED
054200*  NN.N[NS] / NNN.N[EW] IS A HARD PARSE ERROR - NO OBSERVATION
054300*  IS BUILT FROM IT.  SEE TICKET WX-2114.
054400 420-BUILD-LAT-LON.
054500*-----------------------------------------------------------------
054600     MOVE SPACES TO WS-LAT-LON-WORK-AREA.
054700     UNSTRING WS-FLD-LAT DELIMITED BY '.'
054800         INTO WS-LAT-WHOLE, WS-LAT-FRACTION.
054900     UNSTRING WS-FLD-LON DELIMITED BY '.'
055000         INTO WS-LON-WHOLE, WS-LON-FRACTION.
055100     IF  WS-LAT-WHOLE (1:2) NOT NUMERIC
055200     OR  WS-LAT-FRACTION (1:1) NOT NUMERIC
055300         MOVE 'DATA LINE - LATITUDE INVALID' TO HE-REASON
055400         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
055500         GO TO 400-EXIT
055600     END-IF.
055700     IF  WS-LAT-FRACTION (2:1) NOT = 'N'
055800     AND WS-LAT-FRACTION (2:1) NOT = 'S'
055900         MOVE 'DATA LINE - LATITUDE INVALID' TO HE-REASON
056000         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
056100         GO TO 400-EXIT
056200     END-IF.
056300     IF  WS-LON-WHOLE (1:3) NOT NUMERIC
056400     OR  WS-LON-FRACTION (1:1) NOT NUMERIC
056500         MOVE 'DATA LINE - LONGITUDE INVALID' TO HE-REASON
056600         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
056700         GO TO 400-EXIT
056800     END-IF.
056900     IF  WS-LON-FRACTION (2:1) NOT = 'E'
057000     AND WS-LON-FRACTION (2:1) NOT = 'W'
057100         MOVE 'DATA LINE - LONGITUDE INVALID' TO HE-REASON
057200         PERFORM 700-LOG-PARSE-ERROR THRU 700-EXIT
057300         GO TO 400-EXIT
057400     END-IF.
057500     MOVE WS-LAT-WHOLE (1:2)     TO WS-COMPUTED-LAT-MAG (1:2).
057600     MOVE WS-LAT-FRACTION (1:1)  TO WS-COMPUTED-LAT-MAG (3:1).
057700     MOVE WS-LAT-FRACTION (2:1)  TO WS-COMPUTED-LAT-HEMI.
057800     MOVE WS-LON-WHOLE (1:3)     TO WS-COMPUTED-LON-MAG (1:3).
057900     MOVE WS-LON-FRACTION (1:1)  TO WS-COMPUTED-LON-MAG (4:1).
058000     MOVE WS-LON-FRACTION (2:1)  TO WS-COMPUTED-LON-HEMI.
058100 420-EXIT.
058200     EXIT.
058300
058400*-----------------------------------------------------------------
058500*  TRANSLATE A BLANK OR -999 TOKEN ON THE PRESSURE, ONE OF THE
058600*  TWELVE WIND RADIUS FIELDS, OR THE OPTIONAL RADIUS-OF-MAX-WIND
058700*  FIELD TO THE MISSING FLAG.  A RADIUS-OF-MAX-WIND TOKEN THAT
058800*  IS ENTIRELY ABSENT FROM AN OLDER-FORMAT LINE COMES THROUGH AS
058900*  SPACES (THE GROUP WAS CLEARED BEFORE THE UNSTRING) AND IS
059000*  TREATED THE SAME AS A BLANK ONE.  THE -999 SENTINEL REMAINS
059100*  THE STORED VALUE EITHER WAY - THE FLAG IS CARRIED ONLY SO THE
059200*  PRESSURE FIELD CAN BE SET CLEANLY BELOW.
059300 450-APPLY-MISSING-RULE.
059400*-----------------------------------------------------------------
059500     MOVE SPACES TO WS-MISSING-VALUE-TABLE.
059600     IF  WS-FLD-PRESSURE = SPACES
059700     OR  WS-FLD-PRESSURE (1:4) = '-999'
059800         MOVE 'Y' TO WS-MISSING-FLAG (1)
059900     END-IF.
060000     PERFORM 455-CHECK-ONE-RADIUS THRU 455-EXIT
060100         VARYING MISS-IDX FROM 2 BY 1
060200             UNTIL MISS-IDX > 14.
060300 450-EXIT.
060400     EXIT.
060500
060600*-----------------------------------------------------------------
060700*  INDEXES 2 THRU 13 CHECK THE TWELVE WIND RADIUS FIELDS IN
060800*  ORDER.  INDEX 14 CHECKS THE SEPARATE RADIUS-OF-MAX-WIND
060900*  FIELD, WHICH IS NOT PART OF THE WS-FLD-RADII TABLE.
061000 455-CHECK-ONE-RADIUS.
061100*-----------------------------------------------------------------
061200     IF  MISS-IDX = 14
061300         IF  WS-FLD-RADIUS-MAX-WIND = SPACES
061400         OR  WS-FLD-RADIUS-MAX-WIND (1:4) = '-999'
061500             MOVE 'Y' TO WS-MISSING-FLAG (14)
061600         END-IF
061700     ELSE
061800         IF  WS-FLD-RADII (MISS-IDX - 1) = SPACES
061900         OR  WS-FLD-RADII (MISS-IDX - 1) (1:4) = '-999'
062000             MOVE 'Y' TO WS-MISSING-FLAG (MISS-IDX)
062100         END-IF
062200     END-IF.
062300 455-EXIT.
062400     EXIT.
062500
062600*-----------------------------------------------------------------
062700*  DIAGNOSTIC COUNT ONLY - THE ARCHIVES GROUP WANTS TO KNOW HOW
062800*  MANY OBSERVATIONS FALL AFTER 1900, SINCE PRE-1900 TRACK DATA
062900*  IS RECONSTRUCTED RATHER THAN OBSERVED.
063000 460-CHECK-AFTER-1900.
063100*-----------------------------------------------------------------
063200     IF  OBS-DATE (CYC-IDX, OBS-IDX) > 19000101
063300         ADD 1 TO WS-AFTER-1900-OBS
063400     END-IF.
063500 460-EXIT.
063600     EXIT.
063700
063800*-----------------------------------------------------------------
063900*  GENERIC LEFT/RIGHT TRIM - WS-TRIM-IN IN, WS-TRIM-OUT AND
064000*  WS-TRIM-OUT-LEN (SIGNIFICANT CHARACTER COUNT) OUT.  USED ON
064100*  EVERY TOKEN UNSTRUNG OUT OF A COMMA-DELIMITED LINE BEFORE ANY
064200*  TEST OR MOVE IS MADE AGAINST IT, SINCE THE SOURCE FILE PADS
064300*  ITS FIELDS TO A FIXED COLUMN WIDTH WITH SPACES ON EITHER
064400*  SIDE.  SEE TICKET WX-2398.
064500 480-TRIM-FIELD.
064600*-----------------------------------------------------------------
064700     MOVE SPACES TO WS-TRIM-OUT.
064800     MOVE 0      TO WS-TRIM-LEAD-CT.
064900     MOVE 24     TO WS-TRIM-LAST-POS.
065000     INSPECT WS-TRIM-IN
065100         TALLYING WS-TRIM-LEAD-CT FOR LEADING SPACE.
065200     PERFORM 485-BACK-OVER-TRAILING THRU 485-EXIT
065300         VARYING WS-TRIM-LAST-POS FROM 24 BY -1
065400             UNTIL WS-TRIM-LAST-POS <= WS-TRIM-LEAD-CT
065500             OR WS-TRIM-IN (WS-TRIM-LAST-POS:1) NOT = SPACE.
065600     IF  WS-TRIM-LAST-POS > WS-TRIM-LEAD-CT
065700         COMPUTE WS-TRIM-OUT-LEN =
065800                 WS-TRIM-LAST-POS - WS-TRIM-LEAD-CT
065900         MOVE WS-TRIM-IN (WS-TRIM-LEAD-CT + 1 : WS-TRIM-OUT-LEN)
066000                                            TO WS-TRIM-OUT
066100     ELSE
066200         MOVE 0 TO WS-TRIM-OUT-LEN
066300     END-IF.
066400 480-EXIT.
066500     EXIT.
066600
066700*-----------------------------------------------------------------
066800*  BODY IS EMPTY - ALL THE WORK IS THE VARYING/UNTIL CLAUSE ABOVE,
066900*  WHICH BACKS WS-TRIM-LAST-POS OFF THE RIGHT END OF WS-TRIM-IN
067000*  UNTIL IT LANDS ON A NON-SPACE CHARACTER OR THE LEADING-SPACE
067100*  BOUNDARY ALREADY FOUND BY THE INSPECT ABOVE.
067200 485-BACK-OVER-TRAILING.
067300*-----------------------------------------------------------------
067400     CONTINUE.
067500 485-EXIT.
067600     EXIT.
067700
067800*-----------------------------------------------------------------
067900*  CLOSE OUT THE CYCLONE CURRENTLY OPEN - COMPARE THE NUMBER OF
068000*  OBSERVATIONS ACTUALLY BUILT AGAINST THE HEADER'S DECLARED
068100*  ENTRY COUNT AND SET THE COMPLETENESS SWITCH, THEN STEP TO THE
068200*  NEXT TABLE SLOT FOR THE CYCLONE ABOUT TO BE OPENED.
068300 500-CLOSE-CYCLONE.
068400*-----------------------------------------------------------------
068500     IF  CYC-OBS-COUNT (CYC-IDX) = CYC-ENTRIES-COUNT (CYC-IDX)
068600         MOVE 'Y' TO CYC-COMPLETE-SW (CYC-IDX)
068700         ADD 1 TO WS-COMPLETE-CYCLONES
068800     ELSE
068900         MOVE 'N' TO CYC-COMPLETE-SW (CYC-IDX)
069000         ADD 1 TO WS-INCOMPLETE-CYCLONES
069100     END-IF.
069200     SET CYC-IDX UP BY 1.
069300 500-EXIT.
069400     EXIT.
069500
069600*-----------------------------------------------------------------
069700 600-WRITE-EXTRACT.
069800*-----------------------------------------------------------------
069900     PERFORM 610-WRITE-ONE-CYCLONE THRU 610-EXIT
070000         VARYING CYC-IDX FROM 1 BY 1
070100             UNTIL CYC-IDX > WS-CYCLONE-COUNT.
070200 600-EXIT.
070300     EXIT.
070400
070500*-----------------------------------------------------------------
070600 610-WRITE-ONE-CYCLONE.
070700*-----------------------------------------------------------------
070800     PERFORM 620-WRITE-ONE-OBS THRU 620-EXIT
070900         VARYING OBS-IDX FROM 1 BY 1
071000             UNTIL OBS-IDX > CYC-OBS-COUNT (CYC-IDX).
071100 610-EXIT.
071200     EXIT.
071300
071400*-----------------------------------------------------------------
071500 620-WRITE-ONE-OBS.
071600*-----------------------------------------------------------------
071700     MOVE CYC-ID (CYC-IDX)            TO CT-CYCLONE-ID.
071800     MOVE CYC-STORM-NAME (CYC-IDX)    TO CT-STORM-NAME.
071900     MOVE CYC-ENTRIES-COUNT (CYC-IDX) TO CT-ENTRIES-COUNT.
072000     MOVE CYC-COMPLETE-SW (CYC-IDX)   TO CT-COMPLETE-SW.
072100     MOVE OBS-IDX                     TO CT-OBS-SEQUENCE-NO.
072200     MOVE OBS-DATE (CYC-IDX, OBS-IDX) TO CT-OBS-DATE-R.
072300     MOVE OBS-TIME (CYC-IDX, OBS-IDX) TO CT-OBS-TIME-R.
072400     MOVE OBS-RECORD-IDENT (CYC-IDX, OBS-IDX)
072500                                       TO CT-RECORD-IDENT.
072600     MOVE OBS-SYSTEM-STATUS (CYC-IDX, OBS-IDX)
072700                                       TO CT-SYSTEM-STATUS.
072800     MOVE OBS-LAT-MAG (CYC-IDX, OBS-IDX)
072900                                       TO CT-LATITUDE-MAG.
073000     MOVE OBS-LAT-HEMI (CYC-IDX, OBS-IDX)
073100                                       TO CT-LAT-HEMISPHERE.
073200     MOVE OBS-LON-MAG (CYC-IDX, OBS-IDX)
073300                                       TO CT-LONGITUDE-MAG.
073400     MOVE OBS-LON-HEMI (CYC-IDX, OBS-IDX)
073500                                       TO CT-LON-HEMISPHERE.
073600     MOVE OBS-MAX-WIND (CYC-IDX, OBS-IDX)
073700                                       TO CT-MAX-SUSTAINED-WIND.
073800     IF  OBS-LAT-HEMI (CYC-IDX, OBS-IDX) = 'S'
073900         COMPUTE CT-LATITUDE-SIGNED =
074000                 0 - OBS-LAT-MAG (CYC-IDX, OBS-IDX)
074100     ELSE
074200         MOVE OBS-LAT-MAG (CYC-IDX, OBS-IDX)
074300                                 TO CT-LATITUDE-SIGNED
074400     END-IF.
074500     IF  OBS-LON-HEMI (CYC-IDX, OBS-IDX) = 'W'
074600         COMPUTE CT-LONGITUDE-SIGNED =
074700                 0 - OBS-LON-MAG (CYC-IDX, OBS-IDX)
074800     ELSE
074900         MOVE OBS-LON-MAG (CYC-IDX, OBS-IDX)
075000                                 TO CT-LONGITUDE-SIGNED
075100     END-IF.
075200     WRITE CYCLONE-TRACK-RECORD.
075300     ADD 1 TO WS-OBS-WRITTEN.
075400 620-EXIT.
075500     EXIT.
075600
075700*-----------------------------------------------------------------
075800 700-LOG-PARSE-ERROR.
075900*-----------------------------------------------------------------
076000     MOVE WS-LINE-NUMBER        TO HE-LINE-NUMBER.
076100     MOVE HD-INPUT-RECORD (1:90) TO HE-RAW-TEXT.
076200     WRITE HE-ERROR-RECORD.
076300     ADD 1 TO WS-PARSE-ERRORS.
076400     MOVE SPACES TO HE-REASON.
076500 700-EXIT.
076600     EXIT.
076700
076800*-----------------------------------------------------------------
076900 900-WRAP-UP.
077000*-----------------------------------------------------------------
077100     IF  HEADER-SEEN
077200         PERFORM 500-CLOSE-CYCLONE THRU 500-EXIT
077300     END-IF.
077400     SET CYC-IDX TO 1.
077500     PERFORM 600-WRITE-EXTRACT THRU 600-EXIT.
077600     CLOSE HURDAT2-FILE, CYCLONE-XTR, PARSE-ERR.
077700     DISPLAY 'HURDAT2 - LINES READ ... ' WS-LINES-READ.
077800     DISPLAY 'HURDAT2 - HEADERS ...... ' WS-HEADERS-FOUND.
077900     DISPLAY 'HURDAT2 - DATA LINES ... ' WS-DATA-LINES-FOUND.
078000     DISPLAY 'HURDAT2 - ORPHAN LINES . ' WS-ORPHAN-LINES.
078100     DISPLAY 'HURDAT2 - PARSE ERRORS . ' WS-PARSE-ERRORS.
078200     DISPLAY 'HURDAT2 - CYCLONES ..... ' WS-CYCLONE-COUNT.
078300     DISPLAY 'HURDAT2 - COMPLETE ..... ' WS-COMPLETE-CYCLONES.
078400     DISPLAY 'HURDAT2 - INCOMPLETE ... ' WS-INCOMPLETE-CYCLONES.
078500     DISPLAY 'HURDAT2 - OBS AFTR 1900  ' WS-AFTER-1900-OBS.
078600     DISPLAY 'HURDAT2 - OBS WRITTEN .. ' WS-OBS-WRITTEN.
078700 900-EXIT.
078800     EXIT.
