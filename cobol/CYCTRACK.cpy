000100*****************************************************************
000200*  CYCTRACK.CPY
000300*  CYCLONE TRACK INTERCHANGE RECORD.
000400*  ONE OCCURRENCE OF THIS RECORD IS WRITTEN FOR EVERY SIX-HOURLY
000500*  OBSERVATION OF A TROPICAL CYCLONE.  HURDAT2 WRITES THIS FILE
000600*  AS JOB STEP 1 OUTPUT (DD CYCXTR); LANDFALL READS IT BACK IN
000700*  AS JOB STEP 2 INPUT.  KEPT AS ONE COPY MEMBER SO THE TWO STEPS
000800*  NEVER DRIFT OUT OF SYNC WITH EACH OTHER.
000900*-----------------------------------------------------------------
001000*  03/22/88  RJD  ORIGINAL LAYOUT FOR STORM-TRACK EXTRACT JOB.
001100*  11/09/94  MTW  ADDED CT-LAT-HEMISPHERE/CT-LON-HEMISPHERE SO
001200*                 LANDFALL COULD RE-DERIVE SIGNED DEGREES ON A
001300*                 RERUN WITHOUT GOING BACK TO THE RAW FILE.
001400*  02/04/99  RJD  Y2K - CT-OBS-YEAR EXPANDED TO 4 DIGITS, CENTURY
001500*                 NO LONGER ASSUMED.  REQUEST NO. Y2K-0447.
001600*  06/18/01  KLP  ADDED CT-COMPLETE-SW FOR THE CYCLONE
001700*                 COMPLETENESS FLAG CARRIED OUT OF HURDAT2.
001800*****************************************************************
001900 01  CYCLONE-TRACK-RECORD.
002000     05  CT-CYCLONE-ID           PIC X(08).
002100     05  CT-STORM-NAME           PIC X(20).
002200     05  CT-ENTRIES-COUNT        PIC 9(04).
002300     05  CT-COMPLETE-SW          PIC X(01).
002400         88  CT-COMPLETE                   VALUE 'Y'.
002500         88  CT-INCOMPLETE                 VALUE 'N'.
002600     05  CT-OBS-SEQUENCE-NO      PIC 9(04).
002700     05  CT-OBS-DATE.
002800         10  CT-OBS-YEAR         PIC 9(04).
002900         10  CT-OBS-MONTH        PIC 9(02).
003000         10  CT-OBS-DAY          PIC 9(02).
003100     05  CT-OBS-DATE-R REDEFINES CT-OBS-DATE
003200                                 PIC 9(08).
003300     05  CT-OBS-TIME.
003400         10  CT-OBS-HOUR         PIC 9(02).
003500         10  CT-OBS-MINUTE       PIC 9(02).
003600     05  CT-OBS-TIME-R REDEFINES CT-OBS-TIME
003700                                 PIC 9(04).
003800     05  CT-RECORD-IDENT         PIC X(01).
003900         88  CT-IS-LANDFALL                 VALUE 'L'.
004000     05  CT-SYSTEM-STATUS        PIC X(02).
004100     05  CT-LATITUDE-MAG         PIC 9(02)V9(01).
004200     05  CT-LAT-HEMISPHERE       PIC X(01).
004300         88  CT-LAT-IS-SOUTH                VALUE 'S'.
004400     05  CT-LATITUDE-SIGNED      PIC S9(03)V9(01).
004500     05  CT-LONGITUDE-MAG        PIC 9(03)V9(01).
004600     05  CT-LON-HEMISPHERE       PIC X(01).
004700         88  CT-LON-IS-WEST                 VALUE 'W'.
004800     05  CT-LONGITUDE-SIGNED     PIC S9(04)V9(01).
004900     05  CT-MAX-SUSTAINED-WIND   PIC 9(03).
005000     05  FILLER                  PIC X(11).
