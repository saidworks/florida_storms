000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  LANDFALL - GEOGRAPHIC BOUNDARY FILTER AND LANDFALL REPORT.
000400*  JOB STEP 2 OF THE STORM TRACK RUN.  READS THE CYCLONE EXTRACT
000500*  FILE WRITTEN BY HURDAT2, HOLDS ONE CYCLONE'S OBSERVATIONS AT A
000600*  TIME IN STORAGE, TESTS THEM AGAINST A GEOGRAPHIC BOUNDARY BOX
000700*  (FLORIDA BY DEFAULT, OR WHATEVER IS READ FROM THE OPTIONAL
000800*  BOUNDARY PARAMETER CARD), AND PRINTS ONE REPORT LINE FOR EVERY
000900*  LANDFALL OBSERVATION OF A CYCLONE THAT ENTERED THE BOX.
001000*****************************************************************
001100 PROGRAM-ID.    LANDFALL.
001200 AUTHOR.        J A SAYLES.
001300 INSTALLATION.  FLA STATE CLIMATOLOGY OFFICE.
001400 DATE-WRITTEN.  04/11/88.
001500 DATE-COMPILED. 04/11/88.
001600 SECURITY.      NON-CONFIDENTIAL.
001700*-----------------------------------------------------------------
001800*  MODIFICATION LOG
001900*-----------------------------------------------------------------
002000*  04/11/88  JAS  ORIGINAL VERSION.  FLORIDA BOX HARD CODED,
002100*                 CONTROL BREAK ON CYCLONE-ID, ONE REPORT LINE
002200*                 PER KEPT LANDFALL OBSERVATION.
002300*  02/17/91  JAS  ADDED PAGE-BREAK LOGIC - THE FULL SEASON REPORT
002400*                 WAS RUNNING OFF THE BOTTOM OF THE FORM.
002500*  11/09/94  MTW  ADDED OPTIONAL BOUND-PARM CARD SO THE BOX CAN
002600*                 BE CHANGED WITHOUT A RECOMPILE.  REQ WX-1188.
002700*  02/04/99  RJD  Y2K - HEADER DATE STAMP NOW SHOWS ALL 4 DIGITS
002800*                 OF THE CENTURY.  REQUEST NO. Y2K-0447.
002900*  06/18/01  KLP  ADDED THE TRAILING CONTROL TOTAL LINE AT THE
003000*                 REQUEST OF THE ARCHIVES GROUP.
003100*  03/05/07  KLP  CYCLONE-TABLE-FULL MESSAGE REWORDED AFTER THE
003200*                 OPERATOR MISREAD IT AS AN ABEND.  TICKET 55012.
003300*  09/14/09  SAT  WIDENED THE BOUNDARY BOX FIELDS (WORKING-
003400*                 STORAGE AND THE PARM CARD) FROM ONE DECIMAL
003500*                 PLACE TO FOUR - ONE PLACE WAS NOT ENOUGH
003600*                 RESOLUTION TO SET A TIGHT COASTAL BOX ON THE
003700*                 OVERRIDE CARD.  REQ WX-2114.
003800*  11/03/09  SAT  WS-MORE-RECORDS-SW/NO-MORE-RECORDS AND
003900*                 REPORT-MAX-LINES MOVED OUT OF WS-SWITCHES AND
004000*                 WS-REPORT-CONTROLS TO STANDALONE 77-LEVEL
004100*                 ITEMS TO MATCH SHOP PRACTICE FOR THIS CLASS OF
004200*                 CONSTANT/SWITCH.  REQ WX-2398.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-1 ON STATUS IS LAND-PARM-CARD-SW
005100            OFF STATUS IS LAND-DEFAULT-BOX-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CYCLONE-XTR   ASSIGN TO CYCXTR
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS CX-STATUS.
005700     SELECT BOUND-PARM    ASSIGN TO BOUNDIN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS BP-STATUS.
006000     SELECT LANDFALL-RPT  ASSIGN TO RPTOUT
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS LR-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CYCLONE-XTR
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 84 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS CYCLONE-TRACK-RECORD.
007100     COPY CYCTRACK.
007200
007300 FD  BOUND-PARM
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 50 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS BP-PARM-RECORD.
007900 01  BP-PARM-RECORD.
008000     05  BP-AREA-NAME             PIC X(16).
008100     05  BP-MIN-LAT               PIC S9(03)V9(04)
008200                                   SIGN IS LEADING SEPARATE.
008300     05  BP-MAX-LAT               PIC S9(03)V9(04)
008400                                   SIGN IS LEADING SEPARATE.
008500     05  BP-MIN-LON               PIC S9(03)V9(04)
008600                                   SIGN IS LEADING SEPARATE.
008700     05  BP-MAX-LON               PIC S9(03)V9(04)
008800                                   SIGN IS LEADING SEPARATE.
008900     05  FILLER                   PIC X(02).
009000
009100 FD  LANDFALL-RPT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS LR-REPORT-LINE.
009700 01  LR-REPORT-LINE               PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000 77  WS-MORE-RECORDS-SW       PIC X(01)  VALUE 'Y'.
010100     88  NO-MORE-RECORDS                 VALUE 'N'.
010200 77  REPORT-MAX-LINES         PIC 9(02)  VALUE 55.
010300 01  FILE-STATUS-CODES.
010400     05  CX-STATUS                PIC X(02).
010500         88  CX-READ-OK                      VALUE '00'.
010600         88  CX-END-OF-FILE                  VALUE '10'.
010700     05  BP-STATUS                PIC X(02).
010800         88  BP-READ-OK                      VALUE '00'.
010900         88  BP-END-OF-FILE                  VALUE '10'.
011000         88  BP-CARD-NOT-PRESENT              VALUE '35' '98'.
011100     05  LR-STATUS                PIC X(02).
011200         88  LR-WRITE-OK                     VALUE '00'.
011300     05  FILLER                   PIC X(02).
011400
011500 01  WS-SWITCHES.
011600     05  WS-FIRST-CYCLONE-SW      PIC X(01)  VALUE 'Y'.
011700         88  FIRST-CYCLONE                   VALUE 'Y'.
011800     05  WS-CYCLONE-KEPT-SW       PIC X(01)  VALUE 'N'.
011900         88  CYCLONE-KEPT                    VALUE 'Y'.
012000     05  WS-BOUND-CARD-FOUND-SW   PIC X(01)  VALUE 'N'.
012100         88  BOUND-CARD-FOUND                VALUE 'Y'.
012200     05  FILLER                   PIC X(01).
012300
012400 01  WS-COUNTERS-AND-ACCUMULATORS.
012500     05  WS-OBS-READ              PIC 9(07)  COMP.
012600     05  WS-CYCLONES-SEEN         PIC 9(05)  COMP.
012700     05  WS-CYCLONES-KEPT         PIC 9(05)  COMP.
012800     05  WS-LANDFALL-ROWS         PIC 9(05)  COMP.
012900     05  WS-BUF-COUNT             PIC 9(04)  COMP.
013000     05  FILLER                   PIC X(01).
013100
013200*  GEOGRAPHIC BOUNDARY BOX - DEFAULTS TO THE STATE OF FLORIDA.
013300*  OVERWRITTEN WHEN A USABLE CARD IS FOUND ON BOUND-PARM.
013400 01  WS-GEO-BOUNDARY.
013500     05  WS-AREA-NAME             PIC X(16)  VALUE 'FLORIDA'.
013600     05  WS-MIN-LAT               PIC S9(03)V9(04) VALUE +24.5000.
013700     05  WS-MAX-LAT               PIC S9(03)V9(04) VALUE +31.0000.
013800     05  WS-MIN-LON               PIC S9(03)V9(04) VALUE -87.6000.
013900     05  WS-MAX-LON               PIC S9(03)V9(04) VALUE -79.8000.
014000     05  FILLER                   PIC X(02).
014100*  SAME BOX, VIEWED AS ONE PRINTABLE LINE FOR THE REPORT HEADER.
014200     05  WS-BOUNDARY-LINE REDEFINES WS-GEO-BOUNDARY.
014300         10  WS-BND-NAME          PIC X(16).
014400         10  WS-BND-REST          PIC X(30).
014500
014600*  HOLD FIELDS FOR THE CONTROL BREAK ON CYCLONE-ID.
014700 01  WS-HOLD-AREA.
014800     05  WS-HOLD-CYCLONE-ID       PIC X(08)  VALUE SPACES.
014900*  SAME KEY, VIEWED AS BASIN/NUMBER/YEAR FOR THE DISPLAY
015000*  TOTALS - SAME SPLIT HURDAT2 USES ON THE HEADER LINE.
015100     05  WS-HOLD-ID-PARTS REDEFINES WS-HOLD-CYCLONE-ID.
015200         10  WS-HOLD-BASIN        PIC X(02).
015300         10  WS-HOLD-NUMBER       PIC X(02).
015400         10  WS-HOLD-YEAR         PIC X(04).
015500     05  WS-HOLD-STORM-NAME       PIC X(20)  VALUE SPACES.
015600     05  FILLER                   PIC X(01).
015700
015800*  ONE CYCLONE'S OBSERVATIONS, BUFFERED HERE UNTIL THE BREAK SO
015900*  THE BOUNDARY TEST CAN SEE THE WHOLE TRACK BEFORE ANY REPORT
016000*  LINE FOR THE CYCLONE IS WRITTEN.
016100 01  CYC-OBS-BUFFER.
016200     05  CYC-BUF-ENTRY OCCURS 150 TIMES
016300             INDEXED BY BUF-IDX.
016400         10  BUF-OBS-DATE         PIC 9(08).
016500*  SAME DATE, VIEWED AS A PRINTABLE MM/DD/YYYY FIELD.
016600         10  BUF-OBS-DATE-PARTS REDEFINES BUF-OBS-DATE.
016700             15  BUF-OBS-YEAR     PIC 9(04).
016800             15  BUF-OBS-MONTH    PIC 9(02).
016900             15  BUF-OBS-DAY      PIC 9(02).
017000         10  BUF-OBS-TIME         PIC 9(04).
017100*  SAME TIME, VIEWED AS SEPARATE HOUR/MINUTE FOR THE REPORT.
017200         10  BUF-OBS-TIME-PARTS REDEFINES BUF-OBS-TIME.
017300             15  BUF-OBS-HOUR     PIC 9(02).
017400             15  BUF-OBS-MINUTE   PIC 9(02).
017500         10  BUF-RECORD-IDENT     PIC X(01).
017600             88  BUF-IS-LANDFALL         VALUE 'L'.
017700         10  BUF-LAT-SIGNED       PIC S9(03)V9(01).
017800         10  BUF-LON-SIGNED       PIC S9(04)V9(01).
017900         10  BUF-MAX-WIND         PIC 9(03).
018000     05  FILLER                   PIC X(01).
018100
018200 01  HEADER-LINE1.
018300     05  FILLER                   PIC X(40)
018400         VALUE 'LANDFALL EVENT REPORT - '.
018500     05  HL1-AREA-NAME            PIC X(16).
018600     05  FILLER                   PIC X(61) VALUE SPACES.
018700     05  FILLER                   PIC X(05) VALUE 'PAGE '.
018800     05  HL1-PAGE-NUM             PIC ZZ9.
018900     05  FILLER                   PIC X(07) VALUE SPACES.
019000
019100*  FIVE REPORT COLUMNS - STORM NAME(20)/DATE-TIME(16)/
019200*  MAX WIND(10)/LATITUDE(8)/LONGITUDE(8) - THE REST IS FILLER.
019300 01  HEADER-LINE2.
019400     05  FILLER                   PIC X(20) VALUE 'STORM NAME'.
019500     05  FILLER                   PIC X(16) VALUE 'DATE/TIME'.
019600     05  FILLER                   PIC X(10) VALUE 'MAX WIND'.
019700     05  FILLER                   PIC X(08) VALUE 'LATITUDE'.
019800     05  FILLER                   PIC X(08) VALUE 'LONGITUD'.
019900     05  FILLER                   PIC X(70) VALUE SPACES.
020000
020100 01  HEADER-LINE3.
020200     05  FILLER                   PIC X(132) VALUE ALL '-'.
020300
020400 01  DETAIL-LINE1.
020500     05  DL1-STORM-NAME           PIC X(20).
020600     05  DL1-DATE-TIME            PIC X(16).
020700     05  DL1-MAX-WIND             PIC X(10).
020800     05  DL1-LATITUDE             PIC X(08).
020900     05  DL1-LONGITUDE            PIC X(08).
021000     05  FILLER                   PIC X(70) VALUE SPACES.
021100
021200*  SCRATCH EDIT FIELDS USED ONLY TO BUILD THE DISPLAY COLUMNS
021300*  ABOVE - NOT PART OF ANY RECORD, NOT WRITTEN ANYWHERE.
021400 01  WS-DISPLAY-WORK-AREA.
021500     05  WS-DISP-LAT-MAG          PIC 9(02)V9(01).
021600     05  WS-DISP-LAT-EDIT         PIC 99.9.
021700     05  WS-DISP-LAT-HEMI         PIC X(01).
021800     05  WS-DISP-LON-MAG          PIC 9(03)V9(01).
021900     05  WS-DISP-LON-EDIT         PIC 999.9.
022000     05  WS-DISP-LON-HEMI         PIC X(01).
022100     05  WS-DISP-WIND-EDIT        PIC ZZ9.
022200     05  FILLER                   PIC X(01).
022300
022400 01  TOTAL-LINE1.
022500     05  FILLER                   PIC X(23)
022600         VALUE 'TOTAL LANDFALL EVENTS: '.
022700     05  TL1-TOTAL-EVENTS         PIC ZZZZ9.
022800     05  FILLER                   PIC X(104) VALUE SPACES.
022900
023000 01  WS-REPORT-CONTROLS.
023100     05  PAGE-NUM                 PIC 9(03)  VALUE 0.
023200     05  LINE-COUNT               PIC 9(02)  VALUE 0.
023300     05  FILLER                   PIC X(01).
023400
023500 PROCEDURE DIVISION.
023600*-----------------------------------------------------------------
023700 000-MAIN-DRIVER.
023800*-----------------------------------------------------------------
023900     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
024000     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-RECORDS.
024100     PERFORM 800-WRITE-TOTALS THRU 800-EXIT.
024200     PERFORM 900-WRAP-UP THRU 900-EXIT.
024300     MOVE +0 TO RETURN-CODE.
024400     GOBACK.
024500 000-EXIT.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900 010-HOUSEKEEPING.
025000*-----------------------------------------------------------------
025100     OPEN INPUT  CYCLONE-XTR
025200          OUTPUT LANDFALL-RPT.
025300     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS
025400                CYC-OBS-BUFFER.
025500     PERFORM 050-LOAD-BOUNDARY THRU 050-EXIT.
025600     PERFORM 300-WRITE-HEADERS THRU 300-EXIT.
025700     PERFORM 110-READ-CYCLONE-XTR THRU 110-EXIT.
025800 010-EXIT.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200*  THE BOUNDARY CARD IS OPTIONAL.  IF THE FILE IS EMPTY OR
026300*  MISSING THE HARD CODED FLORIDA BOX SET UP IN WORKING-STORAGE
026400*  STAYS IN EFFECT AND NOTHING IS CONSIDERED AN ERROR.
026500 050-LOAD-BOUNDARY.
026600*-----------------------------------------------------------------
026700     OPEN INPUT BOUND-PARM.
026800     IF  BP-CARD-NOT-PRESENT
026900         GO TO 050-EXIT
027000     END-IF.
027100     READ BOUND-PARM
027200         AT END
027300             GO TO 050-EXIT
027400     END-READ.
027500     IF  BP-AREA-NAME NOT = SPACES
027600         MOVE 'Y'          TO WS-BOUND-CARD-FOUND-SW
027700         MOVE BP-AREA-NAME TO WS-AREA-NAME
027800         MOVE BP-MIN-LAT   TO WS-MIN-LAT
027900         MOVE BP-MAX-LAT   TO WS-MAX-LAT
028000         MOVE BP-MIN-LON   TO WS-MIN-LON
028100         MOVE BP-MAX-LON   TO WS-MAX-LON
028200     END-IF.
028300 050-EXIT.
028400     CLOSE BOUND-PARM.
028500     EXIT.
028600
028700*-----------------------------------------------------------------
028800 100-MAINLINE.
028900*-----------------------------------------------------------------
029000     PERFORM 200-PROCESS-RECORD THRU 200-EXIT.
029100 100-EXIT.
029200     EXIT.
029300
029400*-----------------------------------------------------------------
029500 110-READ-CYCLONE-XTR.
029600*-----------------------------------------------------------------
029700     READ CYCLONE-XTR
029800         AT END
029900             MOVE 'N' TO WS-MORE-RECORDS-SW
030000             GO TO 110-EXIT
030100     END-READ.
030200     ADD 1 TO WS-OBS-READ.
030300 110-EXIT.
030400     EXIT.
030500
030600*-----------------------------------------------------------------
030700*  CONTROL BREAK ON CYCLONE-ID.  WHILE THE ID MATCHES THE HELD
030800*  KEY THE OBSERVATION IS SIMPLY BUFFERED; WHEN IT CHANGES THE
030900*  CYCLONE JUST FINISHED IS TESTED AND, IF KEPT, PRINTED.
031000 200-PROCESS-RECORD.
031100*-----------------------------------------------------------------
031200     IF  FIRST-CYCLONE
031300         MOVE 'N' TO WS-FIRST-CYCLONE-SW
031400         MOVE CT-CYCLONE-ID   TO WS-HOLD-CYCLONE-ID
031500         MOVE CT-STORM-NAME   TO WS-HOLD-STORM-NAME
031600         ADD 1 TO WS-CYCLONES-SEEN
031700     ELSE
031800         IF  CT-CYCLONE-ID NOT = WS-HOLD-CYCLONE-ID
031900             PERFORM 500-CYCLONE-BREAK THRU 500-EXIT
032000             MOVE CT-CYCLONE-ID TO WS-HOLD-CYCLONE-ID
032100             MOVE CT-STORM-NAME TO WS-HOLD-STORM-NAME
032200             ADD 1 TO WS-CYCLONES-SEEN
032300         END-IF
032400     END-IF.
032500     PERFORM 210-BUFFER-OBS THRU 210-EXIT.
032600     PERFORM 110-READ-CYCLONE-XTR THRU 110-EXIT.
032700 200-EXIT.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100 210-BUFFER-OBS.
033200*-----------------------------------------------------------------
033300     IF  WS-BUF-COUNT >= 150
033400         GO TO 210-EXIT
033500     END-IF.
033600     SET BUF-IDX TO WS-BUF-COUNT.
033700     SET BUF-IDX UP BY 1.
033800     MOVE CT-OBS-DATE-R          TO BUF-OBS-DATE (BUF-IDX).
033900     MOVE CT-OBS-TIME-R          TO BUF-OBS-TIME (BUF-IDX).
034000     MOVE CT-RECORD-IDENT        TO BUF-RECORD-IDENT (BUF-IDX).
034100     MOVE CT-LATITUDE-SIGNED     TO BUF-LAT-SIGNED (BUF-IDX).
034200     MOVE CT-LONGITUDE-SIGNED    TO BUF-LON-SIGNED (BUF-IDX).
034300     MOVE CT-MAX-SUSTAINED-WIND  TO BUF-MAX-WIND (BUF-IDX).
034400     SET WS-BUF-COUNT TO BUF-IDX.
034500 210-EXIT.
034600     EXIT.
034700
034800*-----------------------------------------------------------------
034900*  THE CYCLONE JUST FINISHED IS TESTED AGAINST THE BOUNDARY BOX
035000*  AS A WHOLE - IF ANY BUFFERED POINT FALLS INSIDE, EVERY KEPT
035100*  LANDFALL OBSERVATION OF IT IS PRINTED.  THE BUFFER IS THEN
035200*  EMPTIED FOR THE CYCLONE THAT IS ABOUT TO START BUFFERING.
035300 500-CYCLONE-BREAK.
035400*-----------------------------------------------------------------
035500     MOVE 'N' TO WS-CYCLONE-KEPT-SW.
035600     PERFORM 510-TEST-BOUNDARY THRU 510-EXIT
035700         VARYING BUF-IDX FROM 1 BY 1
035800             UNTIL BUF-IDX > WS-BUF-COUNT.
035900     IF  CYCLONE-KEPT
036000         ADD 1 TO WS-CYCLONES-KEPT
036100         PERFORM 520-EMIT-LANDFALL-ROWS THRU 520-EXIT
036200             VARYING BUF-IDX FROM 1 BY 1
036300                 UNTIL BUF-IDX > WS-BUF-COUNT
036400     END-IF.
036500     MOVE 0 TO WS-BUF-COUNT.
036600     INITIALIZE CYC-OBS-BUFFER.
036700 500-EXIT.
036800     EXIT.
036900
037000*-----------------------------------------------------------------
037100*  GEOBOUNDARY.CONTAINSCOORDINATE - A POINT IS INSIDE THE BOX
037200*  WHEN ITS SIGNED LATITUDE AND LONGITUDE EACH FALL BETWEEN THE
037300*  BOX MINIMUM AND MAXIMUM, INCLUSIVE.
037400 510-TEST-BOUNDARY.
037500*-----------------------------------------------------------------
037600     IF  BUF-LAT-SIGNED (BUF-IDX) >= WS-MIN-LAT
037700     AND BUF-LAT-SIGNED (BUF-IDX) <= WS-MAX-LAT
037800     AND BUF-LON-SIGNED (BUF-IDX) >= WS-MIN-LON
037900     AND BUF-LON-SIGNED (BUF-IDX) <= WS-MAX-LON
038000         MOVE 'Y' TO WS-CYCLONE-KEPT-SW
038100     END-IF.
038200 510-EXIT.
038300     EXIT.
038400
038500*-----------------------------------------------------------------
038600 520-EMIT-LANDFALL-ROWS.
038700*-----------------------------------------------------------------
038800     IF  BUF-IS-LANDFALL (BUF-IDX)
038900         IF  LINE-COUNT >= REPORT-MAX-LINES
039000             PERFORM 300-WRITE-HEADERS THRU 300-EXIT
039100         END-IF
039200         MOVE SPACES TO DETAIL-LINE1.
039300         MOVE WS-HOLD-STORM-NAME TO DL1-STORM-NAME.
039400         STRING BUF-OBS-YEAR   (BUF-IDX) DELIMITED BY SIZE
039500                '-'                      DELIMITED BY SIZE
039600                BUF-OBS-MONTH  (BUF-IDX) DELIMITED BY SIZE
039700                '-'                      DELIMITED BY SIZE
039800                BUF-OBS-DAY    (BUF-IDX) DELIMITED BY SIZE
039900                ' '                      DELIMITED BY SIZE
040000                BUF-OBS-HOUR   (BUF-IDX) DELIMITED BY SIZE
040100                ':'                      DELIMITED BY SIZE
040200                BUF-OBS-MINUTE (BUF-IDX) DELIMITED BY SIZE
040300             INTO DL1-DATE-TIME
040400         END-STRING.
040500         IF  BUF-MAX-WIND (BUF-IDX) = 0
040600             MOVE 'N/A' TO DL1-MAX-WIND
040700         ELSE
040800             MOVE BUF-MAX-WIND (BUF-IDX) TO WS-DISP-WIND-EDIT
040900             MOVE WS-DISP-WIND-EDIT      TO DL1-MAX-WIND
041000         END-IF.
041100         PERFORM 530-BUILD-LAT-LON-DISP THRU 530-EXIT.
041200         WRITE LR-REPORT-LINE FROM DETAIL-LINE1
041300         ADD 1 TO LINE-COUNT
041400         ADD 1 TO WS-LANDFALL-ROWS
041500     END-IF.
041600 520-EXIT.
041700     EXIT.
041800
041900*-----------------------------------------------------------------
042000*  RE-DERIVES THE HEMISPHERE-LETTER DISPLAY FORM (E.G. 28.0N,
042100*  94.8W) FROM THE SIGNED DEGREES CARRIED IN THE BUFFER - SOUTH
042200*  AND WEST PRINT AS A POSITIVE MAGNITUDE WITH THE LETTER SUFFIX.
042300 530-BUILD-LAT-LON-DISP.
042400*-----------------------------------------------------------------
042500     IF  BUF-LAT-SIGNED (BUF-IDX) < 0
042600         COMPUTE WS-DISP-LAT-MAG = 0 - BUF-LAT-SIGNED (BUF-IDX)
042700         MOVE 'S' TO WS-DISP-LAT-HEMI
042800     ELSE
042900         MOVE BUF-LAT-SIGNED (BUF-IDX) TO WS-DISP-LAT-MAG
043000         MOVE 'N' TO WS-DISP-LAT-HEMI
043100     END-IF.
043200     MOVE WS-DISP-LAT-MAG TO WS-DISP-LAT-EDIT.
043300     STRING WS-DISP-LAT-EDIT DELIMITED BY SIZE
043400            WS-DISP-LAT-HEMI DELIMITED BY SIZE
043500         INTO DL1-LATITUDE
043600     END-STRING.
043700     IF  BUF-LON-SIGNED (BUF-IDX) < 0
043800         COMPUTE WS-DISP-LON-MAG = 0 - BUF-LON-SIGNED (BUF-IDX)
043900         MOVE 'W' TO WS-DISP-LON-HEMI
044000     ELSE
044100         MOVE BUF-LON-SIGNED (BUF-IDX) TO WS-DISP-LON-MAG
044200         MOVE 'E' TO WS-DISP-LON-HEMI
044300     END-IF.
044400     MOVE WS-DISP-LON-MAG TO WS-DISP-LON-EDIT.
044500     STRING WS-DISP-LON-EDIT DELIMITED BY SIZE
044600            WS-DISP-LON-HEMI DELIMITED BY SIZE
044700         INTO DL1-LONGITUDE
044800     END-STRING.
044900 530-EXIT.
045000     EXIT.
045100
045200*-----------------------------------------------------------------
045300 300-WRITE-HEADERS.
045400*-----------------------------------------------------------------
045500     ADD 1 TO PAGE-NUM.
045600     MOVE WS-AREA-NAME  TO HL1-AREA-NAME.
045700     MOVE PAGE-NUM      TO HL1-PAGE-NUM.
045800     WRITE LR-REPORT-LINE FROM HEADER-LINE1.
045900     WRITE LR-REPORT-LINE FROM HEADER-LINE2.
046000     WRITE LR-REPORT-LINE FROM HEADER-LINE3.
046100     MOVE 3 TO LINE-COUNT.
046200 300-EXIT.
046300     EXIT.
046400
046500*-----------------------------------------------------------------
046600 800-WRITE-TOTALS.
046700*-----------------------------------------------------------------
046800     IF  NOT FIRST-CYCLONE
046900         PERFORM 500-CYCLONE-BREAK THRU 500-EXIT
047000     END-IF.
047100     MOVE WS-LANDFALL-ROWS TO TL1-TOTAL-EVENTS.
047200     WRITE LR-REPORT-LINE FROM TOTAL-LINE1.
047300 800-EXIT.
047400     EXIT.
047500
047600*-----------------------------------------------------------------
047700 900-WRAP-UP.
047800*-----------------------------------------------------------------
047900     CLOSE CYCLONE-XTR, LANDFALL-RPT.
048000     DISPLAY 'LANDFALL - BOUNDARY LINE ... ' WS-BOUNDARY-LINE.
048100     DISPLAY 'LANDFALL - OBS READ ........ ' WS-OBS-READ.
048200     DISPLAY 'LANDFALL - CYCLONES SEEN ... ' WS-CYCLONES-SEEN.
048300     DISPLAY 'LANDFALL - CYCLONES KEPT ... ' WS-CYCLONES-KEPT.
048400     DISPLAY 'LANDFALL - LANDFALL ROWS ... ' WS-LANDFALL-ROWS.
048500 900-EXIT.
048600     EXIT.
